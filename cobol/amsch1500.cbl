000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    AMSCH1500.
000300      AUTHOR.        R C HALVERSEN.
000400      INSTALLATION.  LOAN SERVICING DIVISION.
000500      DATE-WRITTEN.  03/14/89.
000600      DATE-COMPILED.
000700      SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *****************************************************************
000900      * AMSCH1500 -- AMORTIZATION SCHEDULE GENERATOR                 *
001000      *                                                                *
001100      * READS ONE LOAN-TERMS RECORD PER LOAN FROM LOAN-TERMS-IN AND   *
001200      * WRITES THE FULL PAYMENT SCHEDULE TO SCHEDULE-OUT, ONE DETAIL  *
001300      * LINE PER PAYMENT, A SUBTOTAL LINE PER LOAN (CONTROL BREAK ON  *
001400      * LOAN-ID) AND A GRAND-TOTAL TRAILER AT END OF RUN.  HANDLES    *
001500      * BOTH INTEREST-ONLY LOANS AND FULLY-AMORTIZED LOANS, INCLUDING *
001600      * BALLOON PAYOFF WHEN THE REQUESTED TERM ENDS BEFORE THE LOAN   *
001700      * IS FULLY AMORTIZED.                                           *
001800      *                                                                *
001900      * CHANGE LOG                                                    *
002000      * ----------                                                    *
002100      * 03/14/89  RCH  INITIAL        INITIAL RELEASE - SCHEDULE GEN  *
002200      *                                FOR FIXED AND INTEREST-ONLY    *
002300      *                                LOANS.                         *
002400      * 08/02/89  RCH  REQ-0114       ADDED SEMI-ANNUAL (CANADIAN)    *
002500      *                                COMPOUNDING VIA COMPOUND-      *
002600      *                                PERIODS-PER-YEAR.               *
002700      * 01/22/90  DKL  REQ-0158       PERIOD-RATE CARRIED AT FULL     *
002800      *                                PRECISION, ROUNDED ONLY AT     *
002900      *                                OUTPUT PER AUDIT FINDING.       *
003000      * 06/11/91  DKL  REQ-0209       BALLOON HANDLING WHEN TERM-     *
003100      *                                MONTHS REACHED BEFORE FULL     *
003200      *                                AMORTIZATION.                  *
003300      * 09/30/92  MFT  REQ-0261       ADDED PER-LOAN SUBTOTAL LINE.   *
003400      * 02/18/93  MFT  REQ-0288       ADDED GRAND-TOTAL TRAILER LINE. *
003500      * 11/05/94  DKL  REQ-0340       CAPPED FINAL PRINCIPAL SO       *
003600      *                                BALANCE NEVER GOES NEGATIVE.   *
003700      * 07/19/96  PBW  REQ-0402       RECOMPILE UNDER NEW COMPILER,   *
003800      *                                NO LOGIC CHANGE.               *
003900      * 03/03/98  PBW  Y2K-0031       Y2K REMEDIATION - DATES CARRIED *
004000      *                                CCYYMMDD THROUGHOUT.           *
004100      * 09/14/99  PBW  Y2K-0031       Y2K REMEDIATION - VERIFIED      *
004200      *                                CENTURY ROLLOVER ON SCHEDULE   *
004300      *                                PAYMENT-DATE CALCULATION.       *
004400      * 05/02/01  SNG  REQ-0455       NO CHANGE HERE - SEE PERDM2000  *
004500      *                                FOR ZERO-DAY ADJUSTMENT FIX.   *
004600      * 10/17/03  SNG  REQ-0488       REALIGNED SCHEDULE-OUT COLUMN   *
004700      *                                SPACING PER AUDIT REQUEST.      *
004800      * 02/11/05  KAT  REQ-0512       LOAN-TERMS-IN/SCHEDULE-OUT ARE  *
004900      *                                LINE SEQUENTIAL TEXT FEEDS,    *
005000      *                                NOT PACKED EXTRACTS -- CHANGED *
005100      *                                ORGANIZATION CLAUSE TO MATCH   *
005200      *                                AND DROPPED THE UNUSED PRINTER *
005300      *                                SPECIAL-NAMES ENTRY IN FAVOR   *
005400      *                                OF CONSOLE IS CRT, WIRED TO A  *
005500      *                                RUN-START/FINAL-TOTALS BANNER  *
005600      *                                LIKE SETMB2000 USES.           *
005700      *****************************************************************
005800      ENVIRONMENT DIVISION.
005900      CONFIGURATION SECTION.
006000      SPECIAL-NAMES.
006100          CONSOLE IS CRT.
006200      INPUT-OUTPUT SECTION.
006300      FILE-CONTROL.
006400          SELECT LOAN-TERMS-IN  ASSIGN TO LOAN-TERMS-IN
006500                 ORGANIZATION LINE SEQUENTIAL.
006600          SELECT SCHEDULE-OUT   ASSIGN TO SCHEDULE-OUT
006700                 ORGANIZATION LINE SEQUENTIAL.
006800      DATA DIVISION.
006900      FILE SECTION.
007000      FD  LOAN-TERMS-IN
007100          LABEL RECORDS ARE STANDARD
007200          DATA RECORD IS LN-TERMS-REC.
007300          COPY 'lntrm.dd.cbl'.
007400      FD  SCHEDULE-OUT
007500          LABEL RECORDS ARE STANDARD
007600          DATA RECORD IS SP-SCHED-REC.
007700          COPY 'schpmt.dd.cbl'.
007800      WORKING-STORAGE SECTION.
007900      77  WS-EOF-SWITCH               PIC X VALUE 'N'.
008000          88  WS-END-OF-FILE           VALUE 'Y'.
008100      77  WS-LOAN-COUNT               PIC S9(5) COMP VALUE ZERO.
008200      77  WS-GRAND-PAYMENT-COUNT      PIC S9(7) COMP VALUE ZERO.
008300      01  WS-CALC-FIELDS.
008400          05  WS-ONE-PLUS-RATE         PIC S9(3)V9(10) COMP-3
008500                                        VALUE ZERO.
008600          05  WS-COMPOUND-EXPONENT     PIC S9V9(6) COMP-3 VALUE ZERO.
008700          05  WS-PERIOD-RATE-J         PIC S9V9(10) COMP-3 VALUE ZERO.
008800          05  WS-DISCOUNT-FACTOR       PIC S9V9(10) COMP-3 VALUE ZERO.
008900          05  WS-CALCULATED-PAYMENT    PIC S9(9)V9(2) COMP-3
009000                                        VALUE ZERO.
009100          05  WS-PERIOD-PAYMENT-USED   PIC S9(9)V9(2) COMP-3
009200                                        VALUE ZERO.
009300      01  WS-SCHEDULE-FIELDS.
009400          05  WS-REMAINING-BALANCE     PIC S9(9)V9(2) COMP-3
009500                                        VALUE ZERO.
009600          05  WS-PAYMENT-NUMBER        PIC S9(4) COMP VALUE ZERO.
009700          05  WS-CALC-INTEREST         PIC S9(9)V9(2) COMP-3
009800                                        VALUE ZERO.
009900          05  WS-CALC-PRINCIPAL        PIC S9(9)V9(2) COMP-3
010000                                        VALUE ZERO.
010100          05  WS-LOAN-TOTAL-INTEREST   PIC S9(11)V9(2) COMP-3
010200                                        VALUE ZERO.
010300          05  WS-LOAN-TOTAL-PRINCIPAL  PIC S9(11)V9(2) COMP-3
010400                                        VALUE ZERO.
010500          05  WS-LOAN-PAYMENT-COUNT    PIC S9(5) COMP VALUE ZERO.
010600          05  WS-GRAND-TOTAL-INTEREST  PIC S9(11)V9(2) COMP-3
010700                                        VALUE ZERO.
010800          05  WS-GRAND-TOTAL-PRINCIPAL PIC S9(11)V9(2) COMP-3
010900                                        VALUE ZERO.
011000      * date work area, same shape as the old WS-PYMMDD/WS-PY split
011100      * setmb2000 always used for its date-conversion paragraphs
011200      01  WS-DATE-WORK.
011300          05  WS-WORK-CCYY             PIC 9(4).
011400          05  WS-WORK-MM               PIC 9(2).
011500          05  WS-WORK-DD               PIC 9(2).
011600      01  WS-YYMMDD-NUM REDEFINES WS-DATE-WORK
011700                                        PIC 9(8).
011800      01  WS-DATE-MATH.
011900          05  WS-TOTAL-MONTHS          PIC S9(5) COMP VALUE ZERO.
012000          05  WS-YEAR-OFFSET           PIC S9(3) COMP VALUE ZERO.
012100      PROCEDURE DIVISION.
012200      A010-MAIN-LINE.
012300          DISPLAY SPACES UPON CRT.
012400          DISPLAY '* * * * * BEGIN AMSCH1500.CBL * * * * *'
012500              UPON CRT AT 1401.
012600          DISPLAY 'AMORTIZATION SCHEDULE GENERATION RUN' UPON CRT AT 1455.
012700          OPEN INPUT LOAN-TERMS-IN
012800               OUTPUT SCHEDULE-OUT.
012900          PERFORM 1000-READ-LOAN-TERMS.
013000          PERFORM 1500-PROCESS-ONE-LOAN THRU 1500-PROCESS-ONE-LOAN-EXIT
013100              UNTIL WS-END-OF-FILE.
013200          PERFORM 9000-END-RTN.
013300      *
013400      1000-READ-LOAN-TERMS.
013500          READ LOAN-TERMS-IN
013600              AT END MOVE 'Y' TO WS-EOF-SWITCH.
013700      *
013800      1500-PROCESS-ONE-LOAN.
013900          ADD 1 TO WS-LOAN-COUNT.
014000          MOVE ZERO TO WS-LOAN-TOTAL-INTEREST
014100                       WS-LOAN-TOTAL-PRINCIPAL
014200                       WS-LOAN-PAYMENT-COUNT
014300                       WS-PAYMENT-NUMBER.
014400          MOVE LN-LOAN-AMOUNT TO WS-REMAINING-BALANCE.
014500          PERFORM 2100-GET-PERIOD-RATE-J.
014600          PERFORM 2000-GET-CALCULATED-PAYMENT.
014700          PERFORM 3000-GENERATE-SCHEDULE THRU 3000-GENERATE-SCHEDULE-EXIT
014800              UNTIL WS-PAYMENT-NUMBER NOT LESS THAN LN-TERM-MONTHS
014900                 OR WS-REMAINING-BALANCE NOT GREATER THAN ZERO.
015000          PERFORM 4000-WRITE-LOAN-TOTALS.
015100          PERFORM 1000-READ-LOAN-TERMS.
015200      1500-PROCESS-ONE-LOAN-EXIT.
015300          EXIT.
015400      *
015500      *--- CALCULATOR PARAGRAPHS -------------------------------------
015600      *
015700      2000-GET-CALCULATED-PAYMENT.
015800          IF LN-IS-INTEREST-ONLY
015900              PERFORM 2300-GET-INT-ONLY-PAYMENT
016000              MOVE WS-CALCULATED-PAYMENT TO WS-PERIOD-PAYMENT-USED
016100          ELSE
016200              PERFORM 2200-GET-AMORTIZED-PAYMENT
016300              IF LN-REGULAR-PAYMENT GREATER THAN WS-CALCULATED-PAYMENT
016400                  MOVE LN-REGULAR-PAYMENT TO WS-PERIOD-PAYMENT-USED
016500              ELSE
016600                  MOVE WS-CALCULATED-PAYMENT TO WS-PERIOD-PAYMENT-USED
016700              END-IF
016800          END-IF.
016900      *
017000      2100-GET-PERIOD-RATE-J.
017100      * J = (1 + RATE/(FREQ*100)) ** (FREQ/12) - 1
017200          COMPUTE WS-ONE-PLUS-RATE =
017300              1 + (LN-INTEREST-RATE /
017400                  (LN-COMPOUND-PERIODS-PER-YEAR * 100)).
017500          COMPUTE WS-COMPOUND-EXPONENT =
017600              LN-COMPOUND-PERIODS-PER-YEAR / 12.
017700          COMPUTE WS-PERIOD-RATE-J =
017800              (WS-ONE-PLUS-RATE ** WS-COMPOUND-EXPONENT) - 1.
017900      *
018000      2200-GET-AMORTIZED-PAYMENT.
018100      * PAYMENT = A * J / (1 - (1+J) ** (-M)),  M = AMORT-PERIOD-MONTHS
018200          COMPUTE WS-DISCOUNT-FACTOR =
018300              1 - ((1 + WS-PERIOD-RATE-J) **
018400                  (0 - LN-AMORT-PERIOD-MONTHS)).
018500          COMPUTE WS-CALCULATED-PAYMENT ROUNDED =
018600              (LN-LOAN-AMOUNT * WS-PERIOD-RATE-J) / WS-DISCOUNT-FACTOR.
018700      *
018800      2300-GET-INT-ONLY-PAYMENT.
018900      * SIMPLE MONTHLY INTEREST ON THE FULL RATE, NO COMPOUNDING
019000      * CONVERSION -- DELIBERATELY DIFFERENT FROM THE AMORTIZED PATH.
019100          COMPUTE WS-CALCULATED-PAYMENT ROUNDED =
019200              (LN-LOAN-AMOUNT * LN-INTEREST-RATE) / 100 / 12.
019300      *
019400      *--- SCHEDULE-GENERATION PARAGRAPHS ------------------------------
019500      *
019600      3000-GENERATE-SCHEDULE.
019700          ADD 1 TO WS-PAYMENT-NUMBER.
019800          PERFORM 3200-ADD-MONTHS-TO-DATE.
019900          PERFORM 3100-GENERATE-ONE-PAYMENT.
020000          PERFORM 3300-WRITE-DETAIL-LINE.
020100      3000-GENERATE-SCHEDULE-EXIT.
020200          EXIT.
020300      *
020400      3100-GENERATE-ONE-PAYMENT.
020500          IF LN-IS-INTEREST-ONLY
020600              MOVE WS-CALCULATED-PAYMENT TO WS-CALC-INTEREST
020700              MOVE ZERO TO WS-CALC-PRINCIPAL
020800          ELSE
020900              COMPUTE WS-CALC-INTEREST ROUNDED =
021000                  WS-REMAINING-BALANCE * WS-PERIOD-RATE-J
021100              COMPUTE WS-CALC-PRINCIPAL =
021200                  WS-PERIOD-PAYMENT-USED - WS-CALC-INTEREST
021300              IF WS-CALC-PRINCIPAL GREATER THAN WS-REMAINING-BALANCE
021400                  MOVE WS-REMAINING-BALANCE TO WS-CALC-PRINCIPAL
021500              END-IF
021600              SUBTRACT WS-CALC-PRINCIPAL FROM WS-REMAINING-BALANCE
021700          END-IF.
021800          ADD WS-CALC-INTEREST  TO WS-LOAN-TOTAL-INTEREST.
021900          ADD WS-CALC-PRINCIPAL TO WS-LOAN-TOTAL-PRINCIPAL.
022000          ADD 1 TO WS-LOAN-PAYMENT-COUNT.
022100      *
022200      3200-ADD-MONTHS-TO-DATE.
022300      * PAYMENT-DATE(N) = ADJUSTMENT-DATE + N MONTHS, DAY-OF-MONTH HELD
022400          COMPUTE WS-TOTAL-MONTHS =
022500              (LN-ADJ-MM - 1) + WS-PAYMENT-NUMBER.
022600          COMPUTE WS-YEAR-OFFSET = WS-TOTAL-MONTHS / 12.
022700          COMPUTE WS-WORK-MM =
022800              WS-TOTAL-MONTHS - (WS-YEAR-OFFSET * 12) + 1.
022900          COMPUTE WS-WORK-CCYY = LN-ADJ-CCYY + WS-YEAR-OFFSET.
023000          MOVE LN-ADJ-DD TO WS-WORK-DD.
023100      *
023200      3300-WRITE-DETAIL-LINE.
023300          MOVE 'D'                 TO SP-REC-TYPE.
023400          MOVE LN-LOAN-ID          TO SP-LOAN-ID.
023500          MOVE WS-PAYMENT-NUMBER   TO SP-PAYMENT-NUMBER.
023600          MOVE WS-YYMMDD-NUM       TO SP-PAYMENT-DATE.
023700          MOVE WS-CALC-INTEREST    TO SP-INTEREST-AMOUNT.
023800          MOVE WS-CALC-PRINCIPAL   TO SP-PRINCIPAL-AMOUNT.
023900          COMPUTE SP-PAYMENT-TOTAL =
024000              SP-INTEREST-AMOUNT + SP-PRINCIPAL-AMOUNT.
024100          MOVE WS-REMAINING-BALANCE TO SP-BALANCE-AMOUNT.
024200          WRITE SP-SCHED-REC.
024300      *
024400      4000-WRITE-LOAN-TOTALS.
024500          MOVE 'T'                       TO SP-REC-TYPE.
024600          MOVE LN-LOAN-ID                 TO SP-LOAN-ID.
024700          MOVE WS-LOAN-TOTAL-INTEREST     TO SP-TOTAL-INTEREST.
024800          MOVE WS-LOAN-TOTAL-PRINCIPAL    TO SP-TOTAL-PRINCIPAL.
024900          MOVE WS-LOAN-PAYMENT-COUNT      TO SP-PAYMENT-COUNT.
025000          WRITE SP-SCHED-REC.
025100          ADD WS-LOAN-TOTAL-INTEREST  TO WS-GRAND-TOTAL-INTEREST.
025200          ADD WS-LOAN-TOTAL-PRINCIPAL TO WS-GRAND-TOTAL-PRINCIPAL.
025300          ADD WS-LOAN-PAYMENT-COUNT   TO WS-GRAND-PAYMENT-COUNT.
025400      *
025500      9000-END-RTN.
025600          MOVE 'G'                        TO SP-REC-TYPE.
025700          MOVE SPACES                     TO SP-LOAN-ID.
025800          MOVE WS-GRAND-TOTAL-INTEREST     TO SP-TOTAL-INTEREST.
025900          MOVE WS-GRAND-TOTAL-PRINCIPAL    TO SP-TOTAL-PRINCIPAL.
026000          MOVE WS-GRAND-PAYMENT-COUNT      TO SP-PAYMENT-COUNT.
026100          WRITE SP-SCHED-REC.
026200          DISPLAY "FINAL TOTALS FOR AMSCH1500 RUN:" UPON CRT AT 0915.
026300          DISPLAY WS-LOAN-COUNT "LOANS SCHEDULED" UPON CRT AT 0949.
026400          DISPLAY WS-GRAND-PAYMENT-COUNT "PAYMENTS WRITTEN"
026500              UPON CRT AT 1025.
026600          CLOSE LOAN-TERMS-IN
026700                SCHEDULE-OUT.
026800          STOP RUN.
