000100      IDENTIFICATION DIVISION.
000200      PROGRAM-ID.    PERDM2000.
000300      AUTHOR.        R C HALVERSEN.
000400      INSTALLATION.  LOAN SERVICING DIVISION.
000500      DATE-WRITTEN.  04/02/89.
000600      DATE-COMPILED.
000700      SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *****************************************************************
000900      * PERDM2000 -- PER-DIEM / ADJUSTMENT AMOUNT CALCULATOR          *
001000      *                                                                *
001100      * READS ONE ADJUSTMENT-REQUEST RECORD PER ODD-DAYS INTEREST      *
001200      * ADJUSTMENT (THE CHARGE COLLECTED AT LOAN CLOSING TO CARRY THE  *
001300      * LOAN FROM CLOSING DATE TO THE FIRST REGULAR PAYMENT DATE) AND  *
001400      * WRITES THE PER-DIEM AMOUNT AND, WHEN ADJ-DAYS IS GREATER THAN  *
001500      * ZERO, THE FULL ADJUSTMENT AMOUNT TO ADJUSTMENT-OUT.            *
001600      *                                                                *
001700      * NOTE WELL -- THE ADJUSTMENT AMOUNT IS BUILT FROM THE ALREADY-  *
001800      * ROUNDED PER-DIEM FIGURE, NOT FROM THE UNROUNDED DAILY RATE.    *
001900      * THIS IS DELIBERATE (SEE REQ-0455 BELOW) AND MATCHES THE WAY    *
002000      * THE CLOSING SYSTEM HAS COMPUTED THIS CHARGE FOR YEARS -- DO    *
002100      * NOT "FIX" THIS BY COMPUTING BALANCE*RATE*DAYS/36500 DIRECTLY.  *
002200      *                                                                *
002300      * CHANGE LOG                                                    *
002400      * ----------                                                    *
002500      * 04/02/89  RCH  INITIAL        INITIAL RELEASE - PER-DIEM AND  *
002600      *                                ODD-DAYS ADJUSTMENT CALC FOR   *
002700      *                                LOAN CLOSING.                  *
002800      * 08/02/89  RCH  REQ-0114       NO CHANGE HERE, RELEASED WITH   *
002900      *                                AMSCH1500 SEMI-ANNUAL FIX.     *
003000      * 02/14/91  DKL  REQ-0201       FIXED 365-DAY YEAR CONFIRMED -  *
003100      *                                DOES NOT VARY FOR LEAP YEARS.  *
003200      * 09/30/92  MFT  REQ-0261       ALIGNED ADJUSTMENT-OUT LAYOUT   *
003300      *                                WITH SCHEDULE-OUT REC-TYPE     *
003400      *                                CONVENTION.                    *
003500      * 03/03/98  PBW  Y2K-0031       Y2K REMEDIATION - REVIEWED, NO  *
003600      *                                DATE FIELDS ON THIS FILE.      *
003700      * 09/14/99  PBW  Y2K-0031       Y2K REMEDIATION - SIGNED OFF,   *
003800      *                                NO CHANGES REQUIRED.           *
003900      * 05/02/01  SNG  REQ-0455       CONFIRMED WITH CLOSING DEPT THE *
004000      *                                DOUBLE-ROUNDING (PER-DIEM      *
004100      *                                ROUNDED, THEN TIMES ADJ-DAYS,  *
004200      *                                THEN ROUNDED AGAIN) IS BY      *
004300      *                                DESIGN -- LEFT AS IS.          *
004400      * 10/17/03  SNG  REQ-0488       NO CHANGE HERE - SEE AMSCH1500  *
004500      *                                FOR REPORT COLUMN REALIGNMENT. *
004600      * 02/11/05  KAT  REQ-0512       ADJUSTMENT-IN/ADJUSTMENT-OUT    *
004700      *                                ARE LINE SEQUENTIAL TEXT FEEDS,*
004800      *                                NOT PACKED EXTRACTS -- CHANGED *
004900      *                                ORGANIZATION CLAUSE TO MATCH,  *
005000      *                                DROPPED THE UNUSED PRINTER     *
005100      *                                SPECIAL-NAMES ENTRY IN FAVOR   *
005200      *                                OF CONSOLE IS CRT WITH A RUN-  *
005300      *                                START/FINAL-TOTALS BANNER LIKE *
005400      *                                SETMB2000 USES, AND CORRECTED  *
005500      *                                WS-CALC-AMOUNTS-NUM TO S9(23)  *
005600      *                                SO THE REDEFINE MATCHES THE    *
005700      *                                12-BYTE GROUP IT REDEFINES.    *
005800      *****************************************************************
005900      ENVIRONMENT DIVISION.
006000      CONFIGURATION SECTION.
006100      SPECIAL-NAMES.
006200          CONSOLE IS CRT.
006300      INPUT-OUTPUT SECTION.
006400      FILE-CONTROL.
006500          SELECT ADJUSTMENT-IN  ASSIGN TO ADJUSTMENT-IN
006600                 ORGANIZATION LINE SEQUENTIAL.
006700          SELECT ADJUSTMENT-OUT ASSIGN TO ADJUSTMENT-OUT
006800                 ORGANIZATION LINE SEQUENTIAL.
006900      DATA DIVISION.
007000      FILE SECTION.
007100      FD  ADJUSTMENT-IN
007200          LABEL RECORDS ARE STANDARD
007300          DATA RECORD IS AQ-ADJ-REC.
007400          COPY 'adjrq.dd.cbl'.
007500      FD  ADJUSTMENT-OUT
007600          LABEL RECORDS ARE STANDARD
007700          DATA RECORD IS AR-ADJ-RESULT-REC.
007800          COPY 'adjrs.dd.cbl'.
007900      WORKING-STORAGE SECTION.
008000      77  WS-EOF-SWITCH               PIC X VALUE 'N'.
008100          88  WS-END-OF-FILE           VALUE 'Y'.
008200      77  WS-REQUEST-COUNT            PIC S9(7) COMP VALUE ZERO.
008300      77  WS-DAILY-RATE               PIC S9V9(10) COMP-3 VALUE ZERO.
008400      01  WS-CALC-FIELDS.
008500          05  WS-PER-DIEM-AMOUNT       PIC S9(9)V9(2) COMP-3
008600                                        VALUE ZERO.
008700          05  WS-ADJUSTMENT-AMOUNT     PIC S9(9)V9(2) COMP-3
008800                                        VALUE ZERO.
008900      * kept as a redefine of the two output amounts so the record can
009000      * be zeroed with a single MOVE, same trick recon750 always used
009100      * WS-CALC-FIELDS IS 6+6=12 BYTES PACKED; S9(23) COMP-3 IS
009200      * FLOOR(23/2)+1 = 12 BYTES -- MUST STAY IN STEP IF EITHER
009300      * AMOUNT FIELD ABOVE EVER CHANGES WIDTH.
009400      01  WS-CALC-AMOUNTS-R REDEFINES WS-CALC-FIELDS.
009500          05  WS-CALC-AMOUNTS-NUM      PIC S9(23) COMP-3.
009600      PROCEDURE DIVISION.
009700      A010-MAIN-LINE.
009800          DISPLAY SPACES UPON CRT.
009900          DISPLAY '* * * * * BEGIN PERDM2000.CBL * * * * *'
010000              UPON CRT AT 1401.
010100          DISPLAY 'PER-DIEM / ADJUSTMENT AMOUNT RUN' UPON CRT AT 1455.
010200          OPEN INPUT  ADJUSTMENT-IN
010300               OUTPUT ADJUSTMENT-OUT.
010400          PERFORM 1000-READ-ADJ-REQUEST.
010500          PERFORM 2000-PROCESS-ONE-REQUEST
010600              THRU 2000-PROCESS-ONE-REQUEST-EXIT
010700              UNTIL WS-END-OF-FILE.
010800          PERFORM 9000-END-RTN.
010900      *
011000      1000-READ-ADJ-REQUEST.
011100          READ ADJUSTMENT-IN
011200              AT END MOVE 'Y' TO WS-EOF-SWITCH.
011300      *
011400      2000-PROCESS-ONE-REQUEST.
011500          ADD 1 TO WS-REQUEST-COUNT.
011600          MOVE ZERO TO WS-CALC-AMOUNTS-NUM.
011700          PERFORM 2100-GET-PER-DIEM.
011800          IF AQ-ADJ-DAYS GREATER THAN ZERO
011900              PERFORM 2200-GET-ADJUSTMENT-AMOUNT
012000          END-IF.
012100          PERFORM 2300-WRITE-RESULT-LINE.
012200          PERFORM 1000-READ-ADJ-REQUEST.
012300      2000-PROCESS-ONE-REQUEST-EXIT.
012400          EXIT.
012500      *
012600      2100-GET-PER-DIEM.
012700      * DAILY RATE = RATE-PERCENT * .01 / 365, FIXED 365-DAY YEAR
012800          COMPUTE WS-DAILY-RATE =
012900              (AQ-ANNUAL-RATE-PERCENT * 0.01) / 365.
013000          COMPUTE WS-PER-DIEM-AMOUNT ROUNDED =
013100              AQ-ADJ-AMOUNT * WS-DAILY-RATE.
013200      *
013300      2200-GET-ADJUSTMENT-AMOUNT.
013400      * MULTIPLIES THE ALREADY-ROUNDED PER-DIEM FIGURE, NOT THE RAW
013500      * DAILY RATE -- SEE THE CHANGE-LOG NOTE ABOVE UNDER REQ-0455.
013600          COMPUTE WS-ADJUSTMENT-AMOUNT ROUNDED =
013700              WS-PER-DIEM-AMOUNT * AQ-ADJ-DAYS.
013800      *
013900      2300-WRITE-RESULT-LINE.
014000          MOVE 'R'                       TO AR-REC-TYPE.
014100          MOVE AQ-ADJ-AMOUNT              TO AR-ADJ-AMOUNT.
014200          MOVE AQ-ANNUAL-RATE-PERCENT     TO AR-ANNUAL-RATE-PERCENT.
014300          MOVE AQ-ADJ-DAYS                TO AR-ADJ-DAYS.
014400          MOVE WS-PER-DIEM-AMOUNT         TO AR-PER-DIEM-AMOUNT.
014500          MOVE WS-ADJUSTMENT-AMOUNT       TO AR-ADJUSTMENT-AMOUNT.
014600          WRITE AR-ADJ-RESULT-REC.
014700      *
014800      9000-END-RTN.
014900          DISPLAY "FINAL TOTALS FOR PERDM2000 RUN:" UPON CRT AT 0915.
015000          DISPLAY WS-REQUEST-COUNT "REQUESTS PROCESSED" UPON CRT AT 0949.
015100          CLOSE ADJUSTMENT-IN
015200                ADJUSTMENT-OUT.
015300          STOP RUN.
