000100      *****************************************************************
000200      * LNTRM.DD.CBL                                                  *
000300      * LOAN-TERMS INPUT RECORD -- ONE PER LOAN, DRIVES THE AMSCH1500 *
000400      * SCHEDULE-GENERATION RUN.  COPY'D INTO THE FD FOR LOAN-TERMS-IN.*
000500      *                                                                *
000600      * REWORKED FROM THE OLD MB1S EXTRACT LAYOUT FOR THE AMORTIZATION*
000700      * PROJECT.  FIELD NAMES KEPT LOWER CASE THE WAY THE MB1S COPYBOOK*
000800      * ALWAYS DID IT -- NO SENSE FIGHTING FORTY YEARS OF HABIT.      *
000900      *                                                                *
001000      * kat 02/05 -- LOAN-TERMS-IN IS A LINE SEQUENTIAL TEXT FEED, NOT*
001100      * ONE OF OUR PACKED VSAM EXTRACTS, SO THE MONEY FIELDS BELOW ARE*
001200      * CARRIED DISPLAY (ZONED), NOT COMP-3 -- PACKED BYTES IN A TEXT *
001300      * LINE FILE CAN COLLIDE WITH THE LINE DELIMITER AND CORRUPT THE *
001400      * FEED.  COMP-3 IS STILL HOUSE STANDARD FOR OUR VSAM MASTERS.   *
001500      *****************************************************************
001600       01  LN-TERMS-REC.
001700      * unique key for the loan -- was 3-byte client + 7-byte loan-no
001800      * on the old mb1s tape, collapsed to one field for this project
001900           05  ln-loan-id                      PIC X(10).
002000           05  ln-loan-amount                  PIC S9(9)V9(2).
002100           05  ln-regular-payment              PIC S9(7)V9(2).
002200      * dates carried CCYYMMDD per client request, mm/dd/yy grouping
002300      * kept alongside for the date-math paragraphs (see 3200-ADD-
002400      * MONTHS-TO-DATE in AMSCH1500)
002500           05  ln-start-date                   PIC 9(8).
002600           05  ln-start-date-g REDEFINES ln-start-date.
002700               10  ln-start-ccyy                PIC 9(4).
002800               10  ln-start-mm                  PIC 9(2).
002900               10  ln-start-dd                  PIC 9(2).
003000           05  ln-adjustment-date              PIC 9(8).
003100           05  ln-adjustment-date-g REDEFINES ln-adjustment-date.
003200               10  ln-adj-ccyy                  PIC 9(4).
003300               10  ln-adj-mm                    PIC 9(2).
003400               10  ln-adj-dd                    PIC 9(2).
003500           05  ln-term-months                  PIC 9(3).
003600           05  ln-interest-only-flag           PIC X(1).
003700               88  ln-is-interest-only          VALUE 'Y'.
003800               88  ln-is-amortized              VALUE 'N'.
003900           05  ln-amort-period-months          PIC 9(4).
004000      * 1 = annual, 2 = semi-annual (canadian), 12 = monthly (american)
004100           05  ln-compound-periods-per-year    PIC 9(2).
004200               88  ln-compound-annual           VALUE 1.
004300               88  ln-compound-semi-annual      VALUE 2.
004400               88  ln-compound-monthly          VALUE 12.
004500           05  ln-interest-rate                PIC 9(3)V9(4).
004600      * lzf 07/95 -- left room for the client/investor split fields
004700      * we never ended up needing on this file, same as mb1s always did
004800           05  filler                          PIC X(52).
