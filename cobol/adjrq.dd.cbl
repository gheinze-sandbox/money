000100      *****************************************************************
000200      * ADJRQ.DD.CBL                                                  *
000300      * ADJUSTMENT-REQUEST INPUT RECORD FOR PERDM2000 -- ONE PER      *
000400      * PER-DIEM / ODD-DAYS ADJUSTMENT CALCULATION REQUESTED AT LOAN  *
000500      * CLOSING.  SHAPED THE SAME PLAIN WAY THE OLD TRAN750/RECON750  *
000600      * FEED FILES WERE -- FLAT, FIXED, ONE RECORD PER REQUEST.       *
000700      *                                                                *
000800      * kat 02/05 -- ADJUSTMENT-IN IS A LINE SEQUENTIAL TEXT FEED,    *
000900      * NOT A PACKED VSAM EXTRACT, SO AQ-ADJ-AMOUNT IS CARRIED         *
001000      * DISPLAY (ZONED), NOT COMP-3.                                  *
001100      *****************************************************************
001200       01  AQ-ADJ-REC.
001300           05  AQ-ADJ-AMOUNT                   PIC S9(9)V9(2).
001400           05  AQ-ANNUAL-RATE-PERCENT          PIC 9(3)V9(4).
001500      * whole/fraction split, same trick the audit edit lines on the
001600      * old tran750 feed always used for its rate columns
001700           05  AQ-RATE-BREAKDOWN REDEFINES AQ-ANNUAL-RATE-PERCENT.
001800               10  AQ-RATE-WHOLE-PCT            PIC 9(3).
001900               10  AQ-RATE-FRACTION-PCT         PIC 9(4).
002000      * zero here means "per-diem only, no odd-days adjustment"
002100           05  AQ-ADJ-DAYS                     PIC 9(4).
002200           05  FILLER                          PIC X(40).
