000100      *****************************************************************
000200      * SCHPMT.DD.CBL                                                 *
000300      * SCHEDULED-PAYMENT OUTPUT RECORD, WRITTEN TO SCHEDULE-OUT BY   *
000400      * AMSCH1500 -- ONE DETAIL LINE PER GENERATED PAYMENT, PLUS A    *
000500      * PER-LOAN SUBTOTAL LINE AND A GRAND-TOTAL TRAILER LINE.        *
000600      *                                                                *
000700      * SP-REC-TYPE FOLLOWS THE OLD TRAN750 CONVENTION OF LEADING THE *
000800      * RECORD WITH A ONE-BYTE TYPE CODE SO A DOWNSTREAM READER CAN   *
000900      * TELL DETAIL FROM TOTAL LINES WITHOUT PARSING COLUMNS.         *
001000      *                                                                *
001100      * kat 02/05 -- SCHEDULE-OUT IS A LINE SEQUENTIAL TEXT REPORT    *
001200      * FILE, NOT A PACKED VSAM EXTRACT, SO ALL THE AMOUNT FIELDS     *
001300      * BELOW ARE DISPLAY (ZONED), NOT COMP-3.  SP-TOTAL-DATA MUST    *
001400      * ADD UP TO EXACTLY THE SAME BYTE COUNT AS SP-DETAIL-DATA SINCE *
001500      * ONE REDEFINES THE OTHER -- CHECK THE ARITHMETIC BEFORE ADDING *
001600      * OR WIDENING A FIELD ON EITHER SIDE.                           *
001700      *****************************************************************
001800       01  SP-SCHED-REC.
001900           05  SP-REC-TYPE                     PIC X.
002000               88  SP-DETAIL-LINE                VALUE 'D'.
002100               88  SP-LOAN-TOTAL-LINE            VALUE 'T'.
002200               88  SP-GRAND-TOTAL-LINE           VALUE 'G'.
002300           05  SP-LOAN-ID                      PIC X(10).
002400           05  SP-DETAIL-DATA.
002500      * 4 + 8 + 11 + 11 + 11 + 11 = 56 BYTES -- MUST MATCH SP-TOTAL-DATA
002600               10  SP-PAYMENT-NUMBER            PIC 9(4).
002700               10  SP-PAYMENT-DATE              PIC 9(8).
002800               10  SP-PAYMENT-DATE-G REDEFINES SP-PAYMENT-DATE.
002900                   15  SP-PAY-CCYY               PIC 9(4).
003000                   15  SP-PAY-MM                 PIC 9(2).
003100                   15  SP-PAY-DD                 PIC 9(2).
003200               10  SP-INTEREST-AMOUNT           PIC S9(9)V9(2).
003300               10  SP-PRINCIPAL-AMOUNT          PIC S9(9)V9(2).
003400               10  SP-PAYMENT-TOTAL             PIC S9(9)V9(2).
003500               10  SP-BALANCE-AMOUNT            PIC S9(9)V9(2).
003600           05  SP-TOTAL-DATA REDEFINES SP-DETAIL-DATA.
003700      * used on 'T' and 'G' lines only -- same 56-byte slot as the
003800      * detail amounts above, per-loan or grand totals depending on
003900      * SP-REC-TYPE.  12 + 13 + 13 + 5 + 13 = 56 BYTES.
004000               10  FILLER                       PIC X(12).
004100               10  SP-TOTAL-INTEREST            PIC S9(11)V9(2).
004200               10  SP-TOTAL-PRINCIPAL           PIC S9(11)V9(2).
004300               10  SP-PAYMENT-COUNT             PIC S9(5).
004400               10  FILLER                       PIC X(13).
004500           05  FILLER                          PIC X(30).
