000100      *****************************************************************
000200      * ADJRS.DD.CBL                                                  *
000300      * ADJUSTMENT RESULT RECORD, WRITTEN TO ADJUSTMENT-OUT BY        *
000400      * PERDM2000 -- ONE LINE PER ADJUSTMENT-REQUEST PROCESSED.       *
000500      * AR-REC-TYPE FOLLOWS THE OLD RECON750 HABIT OF A LEADING TYPE  *
000600      * BYTE EVEN THOUGH TODAY ONLY ONE VALUE ('R') IS EVER WRITTEN.  *
000700      *                                                                *
000800      * kat 02/05 -- ADJUSTMENT-OUT IS A LINE SEQUENTIAL TEXT REPORT  *
000900      * FILE, NOT A PACKED VSAM EXTRACT, SO THE AMOUNT FIELDS BELOW   *
001000      * ARE CARRIED DISPLAY (ZONED), NOT COMP-3.                      *
001100      *****************************************************************
001200       01  AR-ADJ-RESULT-REC.
001300           05  AR-REC-TYPE                     PIC X.
001400               88  AR-RESULT-LINE                VALUE 'R'.
001500           05  AR-ADJ-AMOUNT                   PIC S9(9)V9(2).
001600           05  AR-ANNUAL-RATE-PERCENT          PIC 9(3)V9(4).
001700      * same whole/fraction split as the ADJRQ input side, kept for
001800      * the rate columns on the printed closing-adjustment register
001900           05  AR-RATE-BREAKDOWN REDEFINES AR-ANNUAL-RATE-PERCENT.
002000               10  AR-RATE-WHOLE-PCT            PIC 9(3).
002100               10  AR-RATE-FRACTION-PCT         PIC 9(4).
002200           05  AR-ADJ-DAYS                     PIC 9(4).
002300           05  AR-PER-DIEM-AMOUNT              PIC S9(9)V9(2).
002400           05  AR-ADJUSTMENT-AMOUNT            PIC S9(9)V9(2).
002500           05  FILLER                          PIC X(30).
